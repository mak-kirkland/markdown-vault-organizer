000100*================================================================*
000200* VLTRULE    - VAULT RULE TABLE AREA                            *
000300*              IN-MEMORY RULE TABLES BUILT ONCE AT START OF JOB *
000400*              BY VLTXRULE AND SHARED (PASSED BY REFERENCE) TO  *
000500*              EVERY OTHER VLTVxxx SUBROUTINE.                  *
000600*================================================================*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
001000* VOR014 - ACNPTN - 02/09/2023 - ENLARGED SUBCATEGORY TABLE FROM *
001100*                   30 TO 60 ROWS - 6_LORE TREE GREW PAST LIMIT. *
001200*----------------------------------------------------------------*
001300*    --------------------------------------------------------
001400*    CATEGORY RULE TABLE - CAT-TAG / CAT-FOLDER PAIRS
001500*    --------------------------------------------------------
001600     05  WK-CAT-COUNT            PIC 9(03) COMP.
001700     05  WK-CAT-TABLE OCCURS 20 TIMES.
001800         10  WK-CAT-TAG          PIC X(20).
001900         10  WK-CAT-FOLDER       PIC X(30).
002000
002100*    --------------------------------------------------------
002200*    SUBCATEGORY RULE TABLE - PRE-FLATTENED TRAVERSAL ORDER.
002300*    WK-SUB-SEQ IS THE ROW'S OWN POSITION - THE TIE-BREAK KEY.
002400*    WK-SUB-PATH IS COMPUTED BY VLTXRULE AT LOAD TIME.
002500*    --------------------------------------------------------
002600     05  WK-SUB-COUNT             PIC 9(03) COMP.
002700     05  WK-SUB-TABLE OCCURS 60 TIMES.
002800         10  WK-SUB-TAG           PIC X(20).
002900         10  WK-SUB-PARENT-TAG    PIC X(20).
003000         10  WK-SUB-CAT-TAG       PIC X(20).
003100         10  WK-SUB-DEPTH         PIC 9(02).
003200         10  WK-SUB-SEQ           PIC 9(04) COMP.
003300         10  WK-SUB-PATH          PIC X(80).
003400
003500*    --------------------------------------------------------
003600*    TAG CONSOLIDATION TABLE - ALIAS-TAG REPLACED BY CANON-TAG
003700*    --------------------------------------------------------
003800     05  WK-ALIAS-COUNT           PIC 9(03) COMP.
003900     05  WK-ALIAS-TABLE OCCURS 40 TIMES.
004000         10  WK-ALIAS-TAG         PIC X(30).
004100         10  WK-CANON-TAG         PIC X(20).
004200
004300*    --------------------------------------------------------
004400*    FOLDER-NAME (LOWER-CASED) TO OWNING CATEGORY TAG - BUILT
004500*    FROM THE CATEGORY TABLE ABOVE - USED BY VLTVCLS TO CHECK
004600*    A DIRECTLY-MATCHED CATEGORY FOLDER AGAINST ITS OWNER.
004700*    --------------------------------------------------------
004800     05  WK-FOLDER-COUNT          PIC 9(03) COMP.
004900     05  WK-FOLDER-TABLE OCCURS 20 TIMES.
005000         10  WK-FOLDER-NAME       PIC X(30).
005100         10  WK-FOLDER-CAT-TAG    PIC X(20).
005200
005300     05  WK-DEFAULT-FOLDER        PIC X(30) VALUE "0_Inbox".
005400     05  FILLER                   PIC X(09) VALUE SPACES.
