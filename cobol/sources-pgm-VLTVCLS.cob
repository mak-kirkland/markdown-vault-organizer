000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VLTVCLS.
000300 AUTHOR.        ACCENTURE.
000400 INSTALLATION.  ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000500 DATE-WRITTEN.  02 APR 1993.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : SUBROUTINE - DESTINATION FOLDER CLASSIFIER.      *
001000*               GIVEN A NOTE'S FULLY ENRICHED WORKING TAG LIST, *
001100*               PICKS THE DEEPEST MATCHING SUBCATEGORY - TIES   *
001200*               BROKEN BY EARLIEST SUBCATEGORY TREE TRAVERSAL   *
001300*               ORDER - ELSE THE FIRST CATEGORY TAG MATCH IN    *
001400*               NOTE TAG ORDER - ELSE THE SHOP DEFAULT FOLDER.  *
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                      *
001700*----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION                         *
001900* ------ ------ ----------  ----------------------------------- *
002000* VOR005 ACNRDS 02/04/1993 - INITIAL VERSION - CATEGORY TAG     *
002100*                            MATCH ONLY, NO SUBCATEGORY TREE.   *
002200* VOR009 TMPJKL 19/11/1996 - ADD SUBCATEGORY MATCH AHEAD OF THE *
002300*                            CATEGORY MATCH - DEEPEST TAG WINS, *
002400*                            TIES BROKEN BY TREE ORDER.         *
002500* VOR011 TMPJKL 04/01/1999 - Y2K REMEDIATION - RECOMPILED FOR   *
002600*                            THE SHOP-WIDE RUN-DATE COPY ONLY.  *
002700* VOR016 ACNPTN 02/09/2023 - CROSS-CHECK A DIRECT CATEGORY      *
002800*                            MATCH AGAINST THE FOLDER REVERSE   *
002900*                            MAP - FLAG IF THE RULE TABLES      *
003000*                            HAVE DRIFTED OUT OF SYNC.          *
003100*----------------------------------------------------------------*
003200        EJECT
003300********************
003400 ENVIRONMENT DIVISION.
003500********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        UPSI-0 IS UPSI-SWITCH-0
004100           ON  STATUS IS U0-ON
004200           OFF STATUS IS U0-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 WORKING-STORAGE SECTION.
004800************************
004900 01 FILLER               PIC X(24) VALUE
005000        "** PROGRAM VLTVCLS   **".
005100
005200 01 WK-C-COMMON.
005300        COPY VLTCMWS.
005400
005500 01  WS-RUN-DATE-YMD          PIC X(06).
005600 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
005700     05  WS-RUN-YY            PIC 99.
005800     05  WS-RUN-MM            PIC 99.
005900     05  WS-RUN-DD            PIC 99.
006000
006100 01  WK-ERR-LINE.
006200     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTVCLS ".
006300     05  WK-ERR-TEXT          PIC X(60).
006400 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
006500     05  WK-ERR-FULL          PIC X(68).
006600
006700 01  WK-SWITCH-GROUP.
006800     05  WK-SW-SUB-FOUND      PIC X VALUE "N".
006900     05  WK-SW-CAT-FOUND      PIC X VALUE "N".
007000     05  WK-SW-FOUND          PIC X VALUE "N".
007100     05  WK-SW-FOLDER-FOUND   PIC X VALUE "N".
007200 01  WK-SWITCH-GROUP-R REDEFINES WK-SWITCH-GROUP.
007300     05  WK-SW-ALL-OFF        PIC X(04).
007400
007500 01  WK-N-WORK-AREA.
007600     05  WK-N-TAG-IDX         PIC 9(02) COMP.
007700     05  WK-N-SUB-IDX         PIC 9(03) COMP.
007800     05  WK-N-CAT-IDX         PIC 9(03) COMP.
007900     05  WK-N-FOLDER-IDX      PIC 9(03) COMP.
008000     05  WK-N-FOUND-ROW       PIC 9(03) COMP.
008100     05  WK-N-BEST-ROW        PIC 9(03) COMP.
008200     05  WK-N-BEST-DEPTH      PIC 9(02) COMP.
008300     05  WK-N-CAT-MATCH-ROW   PIC 9(03) COMP.
008400
008500 01  WK-C-WORK-AREA.
008600     05  WK-C-SCAN-TAG        PIC X(20).
008700     05  WK-C-LC-FOLDER       PIC X(30).
008800
008900*------------------- LOCAL DATA AREA -----------------------*
009000 LINKAGE SECTION.
009100********************
009200 01  WK-RULE-TABLE-AREA.
009300        COPY VLTRULE.
009400
009500 01  WK-TAG-WORK-AREA.
009600        COPY VLTTAGW.
009700
009800 01  WK-CLS-RESULT-AREA.
009900        COPY VLTCLSW.
010000
010100 PROCEDURE DIVISION USING WK-RULE-TABLE-AREA WK-TAG-WORK-AREA
010200                           WK-CLS-RESULT-AREA.
010300****************************************
010400 MAIN-MODULE.
010500     PERFORM A000-START-PROGRAM-ROUTINE
010600        THRU A999-START-PROGRAM-ROUTINE-EX.
010700     PERFORM B000-CLASSIFY-NOTE
010800        THRU B999-CLASSIFY-NOTE-EX.
010900     GOBACK.
011000
011100*----------------------------------------------------------------*
011200 A000-START-PROGRAM-ROUTINE.
011300*----------------------------------------------------------------*
011400     ACCEPT WS-RUN-DATE-YMD FROM DATE.
011500     MOVE "NNNN" TO WK-SW-ALL-OFF.
011600     MOVE SPACES TO WK-CLS-SUB-PATH WK-CLS-MAIN-FOLDER
011700                    WK-CLS-DEST-PATH.
011800     MOVE "N" TO WK-CLS-MATCH-SW.
011900
012000*----------------------------------------------------------------*
012100 A999-START-PROGRAM-ROUTINE-EX.
012200*----------------------------------------------------------------*
012300     EXIT.
012400
012500*----------------------------------------------------------------*
012600* B000 - DEEPEST SUBCATEGORY MATCH FIRST, THEN CATEGORY TAG     *
012700*        MATCH, THEN THE SHOP DEFAULT FOLDER.                   *
012800*----------------------------------------------------------------*
012900 B000-CLASSIFY-NOTE.
013000*----------------------------------------------------------------*
013100     PERFORM B100-FIND-BEST-SUBCATEGORY
013200        THRU B100-FIND-BEST-SUBCATEGORY-EX.
013300     IF WK-SW-SUB-FOUND = "Y"
013400        PERFORM B150-SET-SUBCATEGORY-RESULT
013500           THRU B150-SET-SUBCATEGORY-RESULT-EX
013600     ELSE
013700        PERFORM B200-FIND-CATEGORY-MATCH
013800           THRU B200-FIND-CATEGORY-MATCH-EX
013900        IF WK-SW-CAT-FOUND = "Y"
014000           PERFORM B250-SET-CATEGORY-RESULT
014100              THRU B250-SET-CATEGORY-RESULT-EX
014200        ELSE
014300           PERFORM B300-SET-DEFAULT-RESULT
014400              THRU B300-SET-DEFAULT-RESULT-EX
014500        END-IF
014600     END-IF.
014700
014800*----------------------------------------------------------------*
014900 B999-CLASSIFY-NOTE-EX.
015000*----------------------------------------------------------------*
015100     EXIT.
015200
015300*----------------------------------------------------------------*
015400* B100 - SCAN THE NOTE'S TAGS FOR THE DEEPEST SUBCATEGORY HIT.  *
015500*        WK-N-BEST-ROW STAYS ZERO WHEN NOTHING MATCHES.          *
015600*----------------------------------------------------------------*
015700 B100-FIND-BEST-SUBCATEGORY.
015800*----------------------------------------------------------------*
015900     MOVE ZERO TO WK-N-BEST-ROW WK-N-BEST-DEPTH.
016000     MOVE 1 TO WK-N-TAG-IDX.
016100     PERFORM B110-CHECK-ONE-TAG-FOR-SUB
016200        THRU B110-CHECK-ONE-TAG-FOR-SUB-EX
016300        UNTIL WK-N-TAG-IDX > WK-TAG-COUNT.
016400     IF WK-N-BEST-ROW > ZERO
016500        MOVE "Y" TO WK-SW-SUB-FOUND
016600     ELSE
016700        MOVE "N" TO WK-SW-SUB-FOUND
016800     END-IF.
016900
017000*----------------------------------------------------------------*
017100 B100-FIND-BEST-SUBCATEGORY-EX.
017200*----------------------------------------------------------------*
017300     EXIT.
017400
017500*----------------------------------------------------------------*
017600 B110-CHECK-ONE-TAG-FOR-SUB.
017700*----------------------------------------------------------------*
017800     MOVE WK-TAG-LIST(WK-N-TAG-IDX) TO WK-C-SCAN-TAG.
017900     PERFORM B120-FIND-SUB-ROW-FOR-SCAN-TAG
018000        THRU B120-FIND-SUB-ROW-FOR-SCAN-TAG-EX.
018100     IF WK-SW-FOUND = "Y"
018200        IF WK-SUB-DEPTH(WK-N-FOUND-ROW) > WK-N-BEST-DEPTH
018300           MOVE WK-SUB-DEPTH(WK-N-FOUND-ROW) TO WK-N-BEST-DEPTH
018400           MOVE WK-N-FOUND-ROW TO WK-N-BEST-ROW
018500        ELSE
018600           IF WK-SUB-DEPTH(WK-N-FOUND-ROW) = WK-N-BEST-DEPTH
018700              AND WK-SUB-SEQ(WK-N-FOUND-ROW) <
018800                  WK-SUB-SEQ(WK-N-BEST-ROW)
018900              MOVE WK-N-FOUND-ROW TO WK-N-BEST-ROW
019000           END-IF
019100        END-IF
019200     END-IF.
019300     ADD 1 TO WK-N-TAG-IDX.
019400
019500*----------------------------------------------------------------*
019600 B110-CHECK-ONE-TAG-FOR-SUB-EX.
019700*----------------------------------------------------------------*
019800     EXIT.
019900
020000*----------------------------------------------------------------*
020100 B120-FIND-SUB-ROW-FOR-SCAN-TAG.
020200*----------------------------------------------------------------*
020300     MOVE "N" TO WK-SW-FOUND.
020400     MOVE 1 TO WK-N-SUB-IDX.
020500     PERFORM B125-SCAN-ONE-SUB-ROW
020600        THRU B125-SCAN-ONE-SUB-ROW-EX
020700        UNTIL WK-N-SUB-IDX > WK-SUB-COUNT.
020800
020900*----------------------------------------------------------------*
021000 B120-FIND-SUB-ROW-FOR-SCAN-TAG-EX.
021100*----------------------------------------------------------------*
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500 B125-SCAN-ONE-SUB-ROW.
021600*----------------------------------------------------------------*
021700     IF WK-SUB-TAG(WK-N-SUB-IDX) = WK-C-SCAN-TAG
021800        MOVE WK-N-SUB-IDX TO WK-N-FOUND-ROW
021900        MOVE "Y" TO WK-SW-FOUND
022000     END-IF.
022100     ADD 1 TO WK-N-SUB-IDX.
022200
022300*----------------------------------------------------------------*
022400 B125-SCAN-ONE-SUB-ROW-EX.
022500*----------------------------------------------------------------*
022600     EXIT.
022700
022800*----------------------------------------------------------------*
022900* B150 - STAMP THE RESULT AREA FROM THE WINNING SUBCATEGORY     *
023000*        ROW - MAIN FOLDER IS THE ROOT SEGMENT OF ITS PATH.     *
023100*----------------------------------------------------------------*
023200 B150-SET-SUBCATEGORY-RESULT.
023300*----------------------------------------------------------------*
023400     MOVE WK-SUB-PATH(WK-N-BEST-ROW) TO WK-CLS-SUB-PATH.
023500     MOVE WK-SUB-PATH(WK-N-BEST-ROW) TO WK-CLS-DEST-PATH.
023600     MOVE SPACES TO WK-CLS-MAIN-FOLDER.
023700     UNSTRING WK-CLS-SUB-PATH DELIMITED BY "/"
023800              INTO WK-CLS-MAIN-FOLDER.
023900     MOVE "Y" TO WK-CLS-MATCH-SW.
024000
024100*----------------------------------------------------------------*
024200 B150-SET-SUBCATEGORY-RESULT-EX.
024300*----------------------------------------------------------------*
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700* B200 - FIRST NOTE TAG, IN ORDER, THAT NAMES A CATEGORY.       *
024800*----------------------------------------------------------------*
024900 B200-FIND-CATEGORY-MATCH.
025000*----------------------------------------------------------------*
025100     MOVE "N" TO WK-SW-CAT-FOUND.
025200     MOVE 1 TO WK-N-TAG-IDX.
025300     PERFORM B210-CHECK-ONE-TAG-FOR-CAT
025400        THRU B210-CHECK-ONE-TAG-FOR-CAT-EX
025500        UNTIL WK-N-TAG-IDX > WK-TAG-COUNT
025600           OR WK-SW-CAT-FOUND = "Y".
025700
025800*----------------------------------------------------------------*
025900 B200-FIND-CATEGORY-MATCH-EX.
026000*----------------------------------------------------------------*
026100     EXIT.
026200
026300*----------------------------------------------------------------*
026400 B210-CHECK-ONE-TAG-FOR-CAT.
026500*----------------------------------------------------------------*
026600     MOVE WK-TAG-LIST(WK-N-TAG-IDX) TO WK-C-SCAN-TAG.
026700     MOVE "N" TO WK-SW-FOUND.
026800     MOVE 1 TO WK-N-CAT-IDX.
026900     PERFORM B220-SCAN-ONE-CAT-ROW
027000        THRU B220-SCAN-ONE-CAT-ROW-EX
027100        UNTIL WK-N-CAT-IDX > WK-CAT-COUNT.
027200     IF WK-SW-FOUND = "Y"
027300        MOVE WK-N-FOUND-ROW TO WK-N-CAT-MATCH-ROW
027400        MOVE "Y" TO WK-SW-CAT-FOUND
027500     END-IF.
027600     ADD 1 TO WK-N-TAG-IDX.
027700
027800*----------------------------------------------------------------*
027900 B210-CHECK-ONE-TAG-FOR-CAT-EX.
028000*----------------------------------------------------------------*
028100     EXIT.
028200
028300*----------------------------------------------------------------*
028400 B220-SCAN-ONE-CAT-ROW.
028500*----------------------------------------------------------------*
028600     IF WK-CAT-TAG(WK-N-CAT-IDX) = WK-C-SCAN-TAG
028700        MOVE WK-N-CAT-IDX TO WK-N-FOUND-ROW
028800        MOVE "Y" TO WK-SW-FOUND
028900     END-IF.
029000     ADD 1 TO WK-N-CAT-IDX.
029100
029200*----------------------------------------------------------------*
029300 B220-SCAN-ONE-CAT-ROW-EX.
029400*----------------------------------------------------------------*
029500     EXIT.
029600
029700*----------------------------------------------------------------*
029800* B250 - STAMP THE RESULT AREA FROM THE WINNING CATEGORY ROW -  *
029900*        CROSS-CHECKED AGAINST THE FOLDER REVERSE MAP PER       *
030000*        VOR016 - A MISMATCH MEANS THE RULE TABLES DRIFTED.     *
030100*----------------------------------------------------------------*
030200 B250-SET-CATEGORY-RESULT.
030300*----------------------------------------------------------------*
030400     MOVE SPACES TO WK-CLS-SUB-PATH.
030500     MOVE WK-CAT-FOLDER(WK-N-CAT-MATCH-ROW) TO WK-CLS-MAIN-FOLDER.
030600     MOVE WK-CAT-FOLDER(WK-N-CAT-MATCH-ROW) TO WK-CLS-DEST-PATH.
030700     MOVE "Y" TO WK-CLS-MATCH-SW.
030800
030900     MOVE WK-CAT-FOLDER(WK-N-CAT-MATCH-ROW) TO WK-C-LC-FOLDER.
031000     INSPECT WK-C-LC-FOLDER
031100        CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA.
031200     MOVE "N" TO WK-SW-FOLDER-FOUND.
031300     MOVE 1 TO WK-N-FOLDER-IDX.
031400     PERFORM B260-SCAN-ONE-FOLDER-ROW
031500        THRU B260-SCAN-ONE-FOLDER-ROW-EX
031600        UNTIL WK-N-FOLDER-IDX > WK-FOLDER-COUNT
031700           OR WK-SW-FOLDER-FOUND = "Y".
031800     IF WK-SW-FOLDER-FOUND = "N"
031900        DISPLAY "VLTVCLS - WARNING - FOLDER "
032000           WK-C-LC-FOLDER
032100           " NOT IN REVERSE MAP FOR TAG "
032200           WK-CAT-TAG(WK-N-CAT-MATCH-ROW)
032300     END-IF.
032400
032500*----------------------------------------------------------------*
032600 B250-SET-CATEGORY-RESULT-EX.
032700*----------------------------------------------------------------*
032800     EXIT.
032900
033000*----------------------------------------------------------------*
033100 B260-SCAN-ONE-FOLDER-ROW.
033200*----------------------------------------------------------------*
033300     IF WK-FOLDER-NAME(WK-N-FOLDER-IDX) = WK-C-LC-FOLDER
033400        IF WK-FOLDER-CAT-TAG(WK-N-FOLDER-IDX) =
033500              WK-CAT-TAG(WK-N-CAT-MATCH-ROW)
033600           MOVE "Y" TO WK-SW-FOLDER-FOUND
033700        ELSE
033800           DISPLAY "VLTVCLS - WARNING - FOLDER "
033900              WK-C-LC-FOLDER
034000              " OWNED BY "
034100              WK-FOLDER-CAT-TAG(WK-N-FOLDER-IDX)
034200              " NOT "
034300              WK-CAT-TAG(WK-N-CAT-MATCH-ROW)
034400           MOVE "Y" TO WK-SW-FOLDER-FOUND
034500        END-IF
034600     END-IF.
034700     ADD 1 TO WK-N-FOLDER-IDX.
034800
034900*----------------------------------------------------------------*
035000 B260-SCAN-ONE-FOLDER-ROW-EX.
035100*----------------------------------------------------------------*
035200     EXIT.
035300
035400*----------------------------------------------------------------*
035500* B300 - NO SUBCATEGORY, NO CATEGORY TAG - FILE UNDER THE SHOP  *
035600*        DEFAULT INBOX FOLDER.                                  *
035700*----------------------------------------------------------------*
035800 B300-SET-DEFAULT-RESULT.
035900*----------------------------------------------------------------*
036000     MOVE SPACES TO WK-CLS-SUB-PATH.
036100     MOVE WK-DEFAULT-FOLDER TO WK-CLS-MAIN-FOLDER.
036200     MOVE WK-DEFAULT-FOLDER TO WK-CLS-DEST-PATH.
036300     MOVE "N" TO WK-CLS-MATCH-SW.
036400
036500*----------------------------------------------------------------*
036600 B300-SET-DEFAULT-RESULT-EX.
036700*----------------------------------------------------------------*
036800     EXIT.
036900
037000******************************************************************
037100*************** END OF PROGRAM SOURCE - VLTVCLS ****************
037200******************************************************************
