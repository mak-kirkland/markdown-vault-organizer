000100*================================================================*
000200* VLTDISP    - DISPOSITION RECORD - FILE VLTDISPO - 324 FIXED    *
000300*              ONE RECORD PER NOTE - WHERE IT ENDED UP.         *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
000800*----------------------------------------------------------------*
000900     05  VLTDISPO-FILENAME        PIC X(40).
001000     05  VLTDISPO-DEST-PATH       PIC X(80).
001100     05  VLTDISPO-TAGS-CHANGED    PIC X(01).
001200     05  VLTDISPO-TAG-COUNT       PIC 9(02).
001300     05  VLTDISPO-TAGS OCCURS 10 TIMES
001400                                  PIC X(20).
001500     05  FILLER                   PIC X(01) VALUE SPACE.
