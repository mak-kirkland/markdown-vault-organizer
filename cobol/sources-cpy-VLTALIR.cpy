000100*================================================================*
000200* VLTALIR    - TAG CONSOLIDATION RECORD - FILE ALIASTAB - 50 FXD*
000300*              EXACTLY ACCOUNTED FOR - NO FILLER SLACK.         *
000400*================================================================*
000500     05  ALIASTAB-TAG             PIC X(30).
000600     05  ALIASTAB-CANON           PIC X(20).
