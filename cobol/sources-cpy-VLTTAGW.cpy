000100*================================================================*
000200* VLTTAGW    - VAULT TAG WORK AREA                               *
000300*              ONE NOTE'S WORKING TAG LIST - CARRIED THROUGH    *
000400*              NORMALIZE / CONSOLIDATE / ENRICH / CLASSIFY.     *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
000900*----------------------------------------------------------------*
001000     05  WK-TAG-COUNT             PIC 9(02).
001100     05  WK-TAG-LIST OCCURS 10 TIMES
001200                                  PIC X(20).
001300     05  WK-TAG-CHANGED-SW        PIC X(01).
001400         88  WK-TAG-LIST-CHANGED         VALUE "Y".
001500         88  WK-TAG-LIST-UNCHANGED       VALUE "N".
001600     05  FILLER                   PIC X(07) VALUE SPACES.
