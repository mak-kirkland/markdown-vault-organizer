000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      VLTBDRV.
000300 AUTHOR.          ACCENTURE.
000400 INSTALLATION.    ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000500 DATE-WRITTEN.    15 MAY 1994.
000600 DATE-COMPILED.
000700 SECURITY.        NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : BATCH DRIVER FOR THE VAULT ORGANIZER SUITE.      *
001000*               LOADS THE RULE TABLES ONCE, THEN FOR EVERY NOTE *
001100*               ON THE VLTNOTES FILE DRIVES THE NORMALIZE /     *
001200*               CONSOLIDATE / ENRICH / CLASSIFY SUBROUTINES IN  *
001300*               SEQUENCE AND WRITES THE DISPOSITION RECORD AND  *
001400*               RUN REPORT DETAIL LINE - ACCUMULATING THE       *
001500*               END-OF-JOB CONTROL TOTALS.                      *
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:                                      *
001800*----------------------------------------------------------------*
001900*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002000*----------------------------------------------------------------*
002100*|ACNRDS  |15/05/1994| VOR006   | INITIAL VERSION.             |*
002200*|TMPJKL  |19/11/1996| VOR009   | ENRICHMENT STEP ADDED TO THE |*
002300*|        |          |          | CALL SEQUENCE AHEAD OF       |*
002400*|        |          |          | CLASSIFICATION.               |*
002500*|TMPJKL  |05/01/1999| VOR011   | Y2K REMEDIATION - RUN-DATE   |*
002600*|        |          |          | CENTURY NOW DEFAULTS "20".    |*
002700*|ACNPTN  |02/09/2023| VOR017   | INITIAL RELEASE OF THE        |*
002800*|        |          |          | STAND-ALONE BATCH JOB - PULLED|*
002900*|        |          |          | OUT OF THE OVERNIGHT FILING   |*
003000*|        |          |          | STREAM INTO ITS OWN RUN.      |*
003100*----------------------------------------------------------------*
003200 EJECT
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003900        UPSI-0 IS UPSI-SWITCH-0
004000           ON  STATUS IS U0-ON
004100           OFF STATUS IS U0-OFF.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500 SELECT VLTNOTES  ASSIGN TO VLTNOTES
004600        ORGANIZATION   IS LINE SEQUENTIAL
004700        FILE STATUS    IS WK-C-FILE-STATUS.
004800
004900 SELECT VLTDISPO  ASSIGN TO VLTDISPO
005000        ORGANIZATION   IS LINE SEQUENTIAL
005100        FILE STATUS    IS WK-C-FILE-STATUS.
005200
005300 SELECT VLTRPRT   ASSIGN TO VLTRPRT
005400        ORGANIZATION   IS LINE SEQUENTIAL
005500        FILE STATUS    IS WK-C-FILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  VLTNOTES
006000     LABEL RECORDS ARE OMITTED.
006100 01  VLTNOTES-REC.
006200     COPY VLTNOTE.
006300
006400 FD  VLTDISPO
006500     LABEL RECORDS ARE OMITTED.
006600 01  VLTDISPO-REC.
006700     COPY VLTDISP.
006800
006900 FD  VLTRPRT
007000     LABEL RECORDS ARE OMITTED.
007100 01  VLTRPRT-LINE.
007200     COPY VLTRPTL.
007300
007400 WORKING-STORAGE SECTION.
007500 01  FILLER               PIC X(24) VALUE
007600        "** PROGRAM VLTBDRV   **".
007700
007800 01  WK-C-COMMON.
007900     COPY VLTCMWS.
008000
008100 01  WS-RUN-DATE-YMD          PIC X(06).
008200 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
008300     05  WS-RUN-YY            PIC 99.
008400     05  WS-RUN-MM            PIC 99.
008500     05  WS-RUN-DD            PIC 99.
008600
008700 01  WK-ERR-LINE.
008800     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTBDRV ".
008900     05  WK-ERR-TEXT          PIC X(60).
009000 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
009100     05  WK-ERR-FULL          PIC X(68).
009200
009300 01  WK-N-TOTALS.
009400     05  WK-N-TOT-READ        PIC 9(05) COMP.
009500     05  WK-N-TOT-MOVED       PIC 9(05) COMP.
009600     05  WK-N-TOT-DEFAULTED   PIC 9(05) COMP.
009700     05  WK-N-TOT-REWRITTEN   PIC 9(05) COMP.
009800
009900 01  WK-N-TOTALS-R REDEFINES WK-N-TOTALS.
010000     05  WK-N-TOT-ARRAY OCCURS 4 TIMES  PIC 9(05) COMP.
010100
010200 01  WK-N-WORK-AREA.
010300     05  WK-N-COPY-IDX        PIC 9(02) COMP.
010400
010500 01  WK-EDIT-AREA.
010600     05  WK-EDIT-COUNT        PIC 9(05).
010700     05  FILLER               PIC X(25) VALUE SPACES.
010800
010900* ------- REPORT COLUMN-HEADER BANNER, WRITTEN ONCE AT OPEN  -*
011000* ------- OF VLTRPRT, AHEAD OF THE FIRST DETAIL LINE.        -*
011100 01  WK-RPT-HEADER-LINE.
011200     05  FILLER               PIC X(40) VALUE "FILENAME".
011300     05  FILLER               PIC X(01) VALUE SPACE.
011400     05  FILLER               PIC X(40) VALUE "DEST PATH".
011500     05  FILLER               PIC X(03) VALUE SPACES.
011600     05  FILLER               PIC X(08) VALUE "TAGS CHG".
011700     05  FILLER               PIC X(40) VALUE SPACES.
011800 01  WK-RPT-SEPARATOR-LINE    PIC X(132) VALUE ALL "-".
011900
012000 01  WK-RULE-TABLE-AREA.
012100     COPY VLTRULE.
012200
012300 01  WK-TAG-WORK-AREA.
012400     COPY VLTTAGW.
012500
012600 01  WK-CLS-RESULT-AREA.
012700     COPY VLTCLSW.
012800
012900 PROCEDURE DIVISION.
013000****************************************
013100 MAIN-MODULE.
013200 PERFORM A000-START-PROGRAM-ROUTINE
013300    THRU A999-START-PROGRAM-ROUTINE-EX.
013400 PERFORM B000-BUILD-RULE-TABLES
013500    THRU B999-BUILD-RULE-TABLES-EX.
013600 PERFORM C000-PROCESS-NOTES
013700    THRU C999-PROCESS-NOTES-EX.
013800 PERFORM D000-WRITE-TRAILER-BLOCK
013900    THRU D999-WRITE-TRAILER-BLOCK-EX.
014000 PERFORM Z000-END-PROGRAM-ROUTINE
014100    THRU Z999-END-PROGRAM-ROUTINE-EX.
014200 GOBACK.
014300
014400*----------------------------------------------------------------*
014500 A000-START-PROGRAM-ROUTINE.
014600*----------------------------------------------------------------*
014700 SET UPSI-SWITCH-0 TO OFF.
014800 ACCEPT WS-RUN-DATE-YMD FROM DATE.
014900 MOVE ZERO TO WK-N-TOT-READ WK-N-TOT-MOVED
015000              WK-N-TOT-DEFAULTED WK-N-TOT-REWRITTEN.
015100
015200 OPEN INPUT VLTNOTES.
015300 IF NOT WK-C-SUCCESSFUL
015400    DISPLAY "VLTBDRV - OPEN FILE ERROR - VLTNOTES"
015500    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600    GO TO Y900-ABNORMAL-TERMINATION
015700 END-IF.
015800
015900 OPEN OUTPUT VLTDISPO.
016000 IF NOT WK-C-SUCCESSFUL
016100    DISPLAY "VLTBDRV - OPEN FILE ERROR - VLTDISPO"
016200    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300    GO TO Y900-ABNORMAL-TERMINATION
016400 END-IF.
016500
016600 OPEN OUTPUT VLTRPRT.
016700 IF NOT WK-C-SUCCESSFUL
016800    DISPLAY "VLTBDRV - OPEN FILE ERROR - VLTRPRT"
016900    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000    GO TO Y900-ABNORMAL-TERMINATION
017100 END-IF.
017200
017300 PERFORM A050-WRITE-REPORT-HEADER
017400    THRU A050-WRITE-REPORT-HEADER-EX.
017500
017600*----------------------------------------------------------------*
017700* A050 - WRITE THE COLUMN-HEADER BANNER AHEAD OF THE DETAIL    *
017800*        LINES - ONE SHOT, RIGHT AFTER VLTRPRT IS OPENED.      *
017900*----------------------------------------------------------------*
018000 A050-WRITE-REPORT-HEADER.
018100*----------------------------------------------------------------*
018200 MOVE WK-RPT-HEADER-LINE TO VLTRPRT-LINE.
018300 WRITE VLTRPRT-LINE.
018400 MOVE WK-RPT-SEPARATOR-LINE TO VLTRPRT-LINE.
018500 WRITE VLTRPRT-LINE.
018600
018700*----------------------------------------------------------------*
018800 A050-WRITE-REPORT-HEADER-EX.
018900*----------------------------------------------------------------*
019000 EXIT.
019100
019200 A999-START-PROGRAM-ROUTINE-EX.
019300*----------------------------------------------------------------*
019400 EXIT.
019500
019600*----------------------------------------------------------------*
019700* B000 - LOAD THE CATEGORY / SUBCATEGORY / ALIAS RULE TABLES -  *
019800*        ONCE, AT THE START OF THE RUN.                         *
019900*----------------------------------------------------------------*
020000 B000-BUILD-RULE-TABLES.
020100*----------------------------------------------------------------*
020200 CALL "VLTXRULE" USING WK-RULE-TABLE-AREA.
020300
020400*----------------------------------------------------------------*
020500 B999-BUILD-RULE-TABLES-EX.
020600*----------------------------------------------------------------*
020700 EXIT.
020800
020900*----------------------------------------------------------------*
021000* C000 - ONE PASS OF VLTNOTES - NORMALIZE, CONSOLIDATE, ENRICH, *
021100*        CLASSIFY, THEN WRITE THE DISPOSITION AND DETAIL LINE. *
021200*----------------------------------------------------------------*
021300 C000-PROCESS-NOTES.
021400*----------------------------------------------------------------*
021500 READ VLTNOTES.
021600 PERFORM C100-PROCESS-ONE-NOTE
021700    THRU C199-PROCESS-ONE-NOTE-EX
021800    UNTIL WK-C-END-OF-FILE.
021900
022000*----------------------------------------------------------------*
022100 C999-PROCESS-NOTES-EX.
022200*----------------------------------------------------------------*
022300 EXIT.
022400
022500*----------------------------------------------------------------*
022600 C100-PROCESS-ONE-NOTE.
022700*----------------------------------------------------------------*
022800 ADD 1 TO WK-N-TOT-READ.
022900 PERFORM C110-LOAD-TAG-WORK-AREA
023000    THRU C110-LOAD-TAG-WORK-AREA-EX.
023100
023200 CALL "VLTVNORM" USING WK-TAG-WORK-AREA.
023300 CALL "VLTVCONS" USING WK-RULE-TABLE-AREA
023400                       WK-TAG-WORK-AREA.
023500 CALL "VLTVENR"  USING WK-RULE-TABLE-AREA
023600                       WK-TAG-WORK-AREA.
023700 CALL "VLTVCLS"  USING WK-RULE-TABLE-AREA
023800                       WK-TAG-WORK-AREA
023900                       WK-CLS-RESULT-AREA.
024000
024100 PERFORM C120-BUILD-DISPOSITION-RECORD
024200    THRU C120-BUILD-DISPOSITION-RECORD-EX.
024300 WRITE VLTDISPO-REC.
024400
024500 PERFORM C130-ACCUMULATE-TOTALS
024600    THRU C130-ACCUMULATE-TOTALS-EX.
024700 PERFORM C140-WRITE-DETAIL-LINE
024800    THRU C140-WRITE-DETAIL-LINE-EX.
024900
025000 READ VLTNOTES.
025100
025200*----------------------------------------------------------------*
025300 C199-PROCESS-ONE-NOTE-EX.
025400*----------------------------------------------------------------*
025500 EXIT.
025600
025700*----------------------------------------------------------------*
025800* C110 - COPY THE NOTE'S AUTHORED TAG LIST INTO THE WORKING TAG *
025900*        AREA PASSED DOWN THE CALL CHAIN - RESET THE CHANGED    *
026000*        SWITCH BEFORE THE CHAIN RUNS.                          *
026100*----------------------------------------------------------------*
026200 C110-LOAD-TAG-WORK-AREA.
026300*----------------------------------------------------------------*
026400 MOVE VLTNOTES-TAG-COUNT TO WK-TAG-COUNT.
026500 MOVE "N" TO WK-TAG-CHANGED-SW.
026600 MOVE 1 TO WK-N-COPY-IDX.
026700 PERFORM C115-COPY-ONE-TAG-IN
026800    THRU C115-COPY-ONE-TAG-IN-EX
026900    UNTIL WK-N-COPY-IDX > WK-TAG-COUNT.
027000
027100*----------------------------------------------------------------*
027200 C110-LOAD-TAG-WORK-AREA-EX.
027300*----------------------------------------------------------------*
027400 EXIT.
027500
027600*----------------------------------------------------------------*
027700 C115-COPY-ONE-TAG-IN.
027800*----------------------------------------------------------------*
027900 MOVE VLTNOTES-TAG(WK-N-COPY-IDX)
028000    TO WK-TAG-LIST(WK-N-COPY-IDX).
028100 ADD 1 TO WK-N-COPY-IDX.
028200
028300*----------------------------------------------------------------*
028400 C115-COPY-ONE-TAG-IN-EX.
028500*----------------------------------------------------------------*
028600 EXIT.
028700
028800*----------------------------------------------------------------*
028900* C120 - BUILD THE DISPOSITION RECORD FROM THE NOTE AND THE     *
029000*        CLASSIFIER RESULT AREA.                                *
029100*----------------------------------------------------------------*
029200 C120-BUILD-DISPOSITION-RECORD.
029300*----------------------------------------------------------------*
029400 MOVE VLTNOTES-FILENAME TO VLTDISPO-FILENAME.
029500 MOVE WK-CLS-DEST-PATH  TO VLTDISPO-DEST-PATH.
029600 MOVE WK-TAG-CHANGED-SW TO VLTDISPO-TAGS-CHANGED.
029700 MOVE WK-TAG-COUNT      TO VLTDISPO-TAG-COUNT.
029800 MOVE 1 TO WK-N-COPY-IDX.
029900 PERFORM C125-COPY-ONE-TAG-OUT
030000    THRU C125-COPY-ONE-TAG-OUT-EX
030100    UNTIL WK-N-COPY-IDX > WK-TAG-COUNT.
030200
030300*----------------------------------------------------------------*
030400 C120-BUILD-DISPOSITION-RECORD-EX.
030500*----------------------------------------------------------------*
030600 EXIT.
030700
030800*----------------------------------------------------------------*
030900 C125-COPY-ONE-TAG-OUT.
031000*----------------------------------------------------------------*
031100 MOVE WK-TAG-LIST(WK-N-COPY-IDX)
031200    TO VLTDISPO-TAGS(WK-N-COPY-IDX).
031300 ADD 1 TO WK-N-COPY-IDX.
031400
031500*----------------------------------------------------------------*
031600 C125-COPY-ONE-TAG-OUT-EX.
031700*----------------------------------------------------------------*
031800 EXIT.
031900
032000*----------------------------------------------------------------*
032100* C130 - ROLL THE NOTE INTO THE END-OF-JOB CONTROL TOTALS.      *
032200*----------------------------------------------------------------*
032300 C130-ACCUMULATE-TOTALS.
032400*----------------------------------------------------------------*
032500 IF WK-CLS-MATCHED
032600    ADD 1 TO WK-N-TOT-MOVED
032700 ELSE
032800    ADD 1 TO WK-N-TOT-DEFAULTED
032900 END-IF.
033000 IF WK-TAG-LIST-CHANGED
033100    ADD 1 TO WK-N-TOT-REWRITTEN
033200 END-IF.
033300
033400*----------------------------------------------------------------*
033500 C130-ACCUMULATE-TOTALS-EX.
033600*----------------------------------------------------------------*
033700 EXIT.
033800
033900*----------------------------------------------------------------*
034000* C140 - ONE RUN REPORT DETAIL LINE PER NOTE.                   *
034100*----------------------------------------------------------------*
034200 C140-WRITE-DETAIL-LINE.
034300*----------------------------------------------------------------*
034400 MOVE SPACES TO VLTRPRT-LINE.
034500 MOVE VLTNOTES-FILENAME TO VLTRPRT-FILENAME.
034600 MOVE WK-CLS-DEST-PATH(1:40) TO VLTRPRT-DEST-PATH.
034700 MOVE WK-TAG-CHANGED-SW TO VLTRPRT-TAGS-CHG.
034800 WRITE VLTRPRT-LINE.
034900
035000*----------------------------------------------------------------*
035100 C140-WRITE-DETAIL-LINE-EX.
035200*----------------------------------------------------------------*
035300 EXIT.
035400
035500*----------------------------------------------------------------*
035600* D000 - END-OF-JOB TRAILER BLOCK - FOUR LINES, ZERO-PADDED     *
035700*        5-DIGIT COUNTS.                                        *
035800*----------------------------------------------------------------*
035900 D000-WRITE-TRAILER-BLOCK.
036000*----------------------------------------------------------------*
036100 MOVE WK-N-TOT-READ TO WK-EDIT-COUNT.
036200 MOVE SPACES TO VLTRPRT-LINE.
036300 STRING "NOTES READ:      " DELIMITED BY SIZE
036400        WK-EDIT-COUNT       DELIMITED BY SIZE
036500        INTO VLTRPRT-FILENAME.
036600 WRITE VLTRPRT-LINE.
036700
036800 MOVE WK-N-TOT-MOVED TO WK-EDIT-COUNT.
036900 MOVE SPACES TO VLTRPRT-LINE.
037000 STRING "NOTES MATCHED:   " DELIMITED BY SIZE
037100        WK-EDIT-COUNT       DELIMITED BY SIZE
037200        INTO VLTRPRT-FILENAME.
037300 WRITE VLTRPRT-LINE.
037400
037500 MOVE WK-N-TOT-DEFAULTED TO WK-EDIT-COUNT.
037600 MOVE SPACES TO VLTRPRT-LINE.
037700 STRING "NOTES DEFAULTED: " DELIMITED BY SIZE
037800        WK-EDIT-COUNT       DELIMITED BY SIZE
037900        INTO VLTRPRT-FILENAME.
038000 WRITE VLTRPRT-LINE.
038100
038200 MOVE WK-N-TOT-REWRITTEN TO WK-EDIT-COUNT.
038300 MOVE SPACES TO VLTRPRT-LINE.
038400 STRING "TAGS REWRITTEN:  " DELIMITED BY SIZE
038500        WK-EDIT-COUNT       DELIMITED BY SIZE
038600        INTO VLTRPRT-FILENAME.
038700 WRITE VLTRPRT-LINE.
038800
038900*----------------------------------------------------------------*
039000 D999-WRITE-TRAILER-BLOCK-EX.
039100*----------------------------------------------------------------*
039200 EXIT.
039300
039400*----------------------------------------------------------------*
039500 Y900-ABNORMAL-TERMINATION.
039600*----------------------------------------------------------------*
039700 SET UPSI-SWITCH-0 TO ON.
039800 PERFORM Z000-END-PROGRAM-ROUTINE
039900    THRU Z999-END-PROGRAM-ROUTINE-EX.
040000 GOBACK.
040100
040200*----------------------------------------------------------------*
040300 Z000-END-PROGRAM-ROUTINE.
040400*----------------------------------------------------------------*
040500 CLOSE VLTNOTES VLTDISPO VLTRPRT.
040600
040700*----------------------------------------------------------------*
040800 Z999-END-PROGRAM-ROUTINE-EX.
040900*----------------------------------------------------------------*
041000 EXIT.
041100
041200******************************************************************
041300*************** END OF PROGRAM SOURCE - VLTBDRV ****************
041400******************************************************************
