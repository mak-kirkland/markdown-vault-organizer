000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VLTVCONS.
000300 AUTHOR.        ACCENTURE.
000400 INSTALLATION.  ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000500 DATE-WRITTEN.  26 OCT 1990.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*DESCRIPTION : SUBROUTINE - TAG CONSOLIDATION.                  *
000900*               REPLACES EVERY DEPRECATED/ALIAS TAG ON A NOTE'S *
001000*               WORKING TAG LIST WITH ITS CANONICAL TAG, USING  *
001100*               THE CONSOLIDATION TABLE BUILT BY VLTXRULE.      *
001200*               REPLACEMENT IS POSITIONAL - ORDER IS KEPT.      *
001300*=================================================================
001400* HISTORY OF MODIFICATION:
001500*=================================================================
001600* TAG     DEV     DATE        DESCRIPTION
001700*-----------------------------------------------------------------
001800* VOR003  ACNRDS  26/10/1990 - INITIAL VERSION.
001900* VOR008  TMPJKL  15/04/1995 - STOP AT FIRST MATCHING ALIAS ROW -
002000*                              A TAG WAS BEING RE-WRITTEN A
002100*                              SECOND TIME WHEN TWO ALIAS ROWS
002200*                              SHARED THE SAME ALIAS-TAG.
002300* VOR013  TMPJKL  07/02/1999 - Y2K REMEDIATION - RECOMPILED FOR
002400*                              THE SHOP-WIDE RUN-DATE COPY ONLY.
002500* VOR017  ACNPTN  02/09/2023 - RESET WK-SW-MATCHED PER TAG, NOT
002600*                              PER NOTE - A TAG LATE IN THE LIST
002700*                              WAS SKIPPING ITS OWN ALIAS SCAN.
002800*-----------------------------------------------------------------
002900        EJECT
003000********************
003100 ENVIRONMENT DIVISION.
003200********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 WORKING-STORAGE SECTION.
004200************************
004300 01 FILLER               PIC X(24) VALUE
004400        "** PROGRAM VLTVCONS  **".
004500
004600 01 WK-C-COMMON.
004700        COPY VLTCMWS.
004800
004900 01  WS-RUN-DATE-YMD          PIC X(06).
005000 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
005100     05  WS-RUN-YY            PIC 99.
005200     05  WS-RUN-MM            PIC 99.
005300     05  WS-RUN-DD            PIC 99.
005400
005500 01  WK-ERR-LINE.
005600     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTVCONS".
005700     05  WK-ERR-TEXT          PIC X(60).
005800 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
005900     05  WK-ERR-FULL          PIC X(68).
006000
006100 01  WK-SWITCH-GROUP.
006200     05  WK-SW-MATCHED        PIC X VALUE "N".
006300     05  WK-SW-SPARE-1        PIC X VALUE "N".
006400     05  WK-SW-SPARE-2        PIC X VALUE "N".
006500 01  WK-SWITCH-GROUP-R REDEFINES WK-SWITCH-GROUP.
006600     05  WK-SW-ALL-OFF        PIC X(03).
006700
006800 01  WK-N-WORK-AREA.
006900     05  WK-N-TAG-IDX         PIC 9(02) COMP.
007000     05  WK-N-ALIAS-IDX       PIC 9(03) COMP.
007100
007200 LINKAGE SECTION.
007300********************
007400 01  WK-RULE-TABLE-AREA.
007500        COPY VLTRULE.
007600
007700 01  WK-TAG-WORK-AREA.
007800        COPY VLTTAGW.
007900
008000 PROCEDURE DIVISION USING WK-RULE-TABLE-AREA WK-TAG-WORK-AREA.
008100****************************************
008200 MAIN-MODULE.
008300     ACCEPT WS-RUN-DATE-YMD FROM DATE.
008400     MOVE "NNN" TO WK-SW-ALL-OFF.
008500     PERFORM B000-CONSOLIDATE-TAGS
008600        THRU B999-CONSOLIDATE-TAGS-EX.
008700     GOBACK.
008800
008900*----------------------------------------------------------------*
009000 B000-CONSOLIDATE-TAGS.
009100*----------------------------------------------------------------*
009200     MOVE 1 TO WK-N-TAG-IDX.
009300     PERFORM B050-CONSOLIDATE-ONE-TAG
009400        THRU B050-CONSOLIDATE-ONE-TAG-EX
009500        UNTIL WK-N-TAG-IDX > WK-TAG-COUNT.
009600
009700*----------------------------------------------------------------*
009800 B999-CONSOLIDATE-TAGS-EX.
009900*----------------------------------------------------------------*
010000     EXIT.
010100
010200*----------------------------------------------------------------*
010300* B050 - CONSOLIDATE ONE ENTRY OF THE WORKING TAG LIST.         *
010400*----------------------------------------------------------------*
010500 B050-CONSOLIDATE-ONE-TAG.
010600*----------------------------------------------------------------*
010700     MOVE "N" TO WK-SW-MATCHED.
010800     MOVE 1 TO WK-N-ALIAS-IDX.
010900     PERFORM B100-REPLACE-ALIAS
011000        THRU B100-REPLACE-ALIAS-EX
011100        UNTIL WK-N-ALIAS-IDX > WK-ALIAS-COUNT
011200           OR WK-SW-MATCHED = "Y".
011300     ADD 1 TO WK-N-TAG-IDX.
011400
011500*----------------------------------------------------------------*
011600 B050-CONSOLIDATE-ONE-TAG-EX.
011700*----------------------------------------------------------------*
011800     EXIT.
011900
012000*----------------------------------------------------------------*
012100* B100 - IF THE CURRENT TAG IS A KNOWN ALIAS, REPLACE IT WITH   *
012200*        ITS CANON TAG.  FIRST MATCHING ROW WINS - SEE VOR008.  *
012300*----------------------------------------------------------------*
012400 B100-REPLACE-ALIAS.
012500*----------------------------------------------------------------*
012600     IF WK-TAG-LIST(WK-N-TAG-IDX) =
012700           WK-ALIAS-TAG(WK-N-ALIAS-IDX)
012800        MOVE WK-CANON-TAG(WK-N-ALIAS-IDX)
012900           TO WK-TAG-LIST(WK-N-TAG-IDX)
013000        MOVE "Y" TO WK-SW-MATCHED
013100        MOVE "Y" TO WK-TAG-CHANGED-SW
013200     END-IF.
013300     ADD 1 TO WK-N-ALIAS-IDX.
013400
013500*----------------------------------------------------------------*
013600 B100-REPLACE-ALIAS-EX.
013700*----------------------------------------------------------------*
013800     EXIT.
013900
014000******************************************************************
014100*************** END OF PROGRAM SOURCE - VLTVCONS ***************
014200******************************************************************
