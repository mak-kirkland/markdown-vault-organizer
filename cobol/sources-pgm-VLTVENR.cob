000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VLTVENR.
000300 AUTHOR.        ACCENTURE.
000400 INSTALLATION.  ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000500 DATE-WRITTEN.  23 JUN 1992.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
001000*               ADD THE PARENT TAGS IMPLIED BY EACH SUBCATEGORY *
001100*               TAG ON A NOTE - EVERY ANCESTOR SUBCATEGORY TAG  *
001200*               AND THE OWNING CATEGORY TAG - ONLY IF MISSING,  *
001300*               APPENDED AT THE END OF THE LIST.                *
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:                                      *
001600*----------------------------------------------------------------*
001700* MOD.#  INIT   DATE        DESCRIPTION                         *
001800* ------ ------ ----------  ----------------------------------- *
001900* VOR004 ACNRDS 23/06/1992 - INITIAL VERSION.                   *
002000* VOR010 TMPJKL 30/08/1997 - WALK THE FULL ANCESTOR CHAIN, NOT  *
002100*                            JUST THE IMMEDIATE PARENT - NESTED *
002200*                            SUBCATEGORIES WERE MISSING THEIR   *
002300*                            GRANDPARENT TAG.                   *
002400* VOR015 ACNPTN 02/09/2023 - GUARD AGAINST A FULL 10-TAG LIST - *
002500*                            DISPLAY A WARNING INSTEAD OF       *
002600*                            OVERRUNNING WK-TAG-LIST.           *
002700*----------------------------------------------------------------*
002800        EJECT
002900********************
003000 ENVIRONMENT DIVISION.
003100********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 WORKING-STORAGE SECTION.
004100
004200************************
004300 01 FILLER               PIC X(24) VALUE
004400        "** PROGRAM VLTVENR   **".
004500* ------- TAG LIST CAPACITY - MUST AGREE WITH THE OCCURS ON   -*
004600* ------- WK-TAG-LIST IN VLTTAGW - CHANGE BOTH PLACES TOGETHER-*
004700 77  WK-N-MAX-TAG-ROWS        PIC 9(02) COMP VALUE 10.
004800
004900* ---------------- PROGRAM WORKING STORAGE -----------------*
005000 01 WK-C-COMMON.
005100        COPY VLTCMWS.
005200
005300 01  WS-RUN-DATE-YMD          PIC X(06).
005400 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
005500     05  WS-RUN-YY            PIC 99.
005600     05  WS-RUN-MM            PIC 99.
005700     05  WS-RUN-DD            PIC 99.
005800
005900 01  WK-ERR-LINE.
006000     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTVENR ".
006100     05  WK-ERR-TEXT          PIC X(60).
006200 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
006300     05  WK-ERR-FULL          PIC X(68).
006400
006500 01  WK-SWITCH-GROUP.
006600     05  WK-SW-DONE           PIC X VALUE "N".
006700     05  WK-SW-FOUND          PIC X VALUE "N".
006800     05  WK-SW-PRESENT        PIC X VALUE "N".
006900 01  WK-SWITCH-GROUP-R REDEFINES WK-SWITCH-GROUP.
007000     05  WK-SW-ALL-OFF        PIC X(03).
007100
007200 01  WK-N-WORK-AREA.
007300     05  WK-N-ORIG-COUNT      PIC 9(02) COMP.
007400     05  WK-N-TAG-IDX         PIC 9(02) COMP.
007500     05  WK-N-SCAN-IDX        PIC 9(02) COMP.
007600     05  WK-N-SUB-IDX         PIC 9(03) COMP.
007700     05  WK-N-CUR-ROW         PIC 9(03) COMP.
007800     05  WK-N-FOUND-ROW       PIC 9(03) COMP.
007900
008000 01  WK-C-WORK-AREA.
008100     05  WK-C-ANCESTOR-TAG    PIC X(20).
008200
008300*------------------- LOCAL DATA AREA -----------------------*
008400 LINKAGE SECTION.
008500********************
008600 01  WK-RULE-TABLE-AREA.
008700        COPY VLTRULE.
008800
008900 01  WK-TAG-WORK-AREA.
009000        COPY VLTTAGW.
009100
009200 PROCEDURE DIVISION USING WK-RULE-TABLE-AREA WK-TAG-WORK-AREA.
009300****************************************
009400 MAIN-MODULE.
009500     PERFORM A000-START-PROGRAM-ROUTINE
009600        THRU A999-START-PROGRAM-ROUTINE-EX.
009700     PERFORM B000-MAIN-PROCESSING
009800        THRU B999-MAIN-PROCESSING-EX.
009900     GOBACK.
010000
010100*----------------------------------------------------------------*
010200 A000-START-PROGRAM-ROUTINE.
010300*----------------------------------------------------------------*
010400     ACCEPT WS-RUN-DATE-YMD FROM DATE.
010500     MOVE "NNN" TO WK-SW-ALL-OFF.
010600     MOVE WK-TAG-COUNT TO WK-N-ORIG-COUNT.
010700
010800*----------------------------------------------------------------*
010900 A999-START-PROGRAM-ROUTINE-EX.
011000*----------------------------------------------------------------*
011100     EXIT.
011200
011300*----------------------------------------------------------------*
011400* B000 - FOR EVERY TAG THE NOTE ARRIVED WITH, IF IT NAMES A     *
011500*        KNOWN SUBCATEGORY, ENSURE ALL ITS ANCESTOR TAGS ARE    *
011600*        ALSO ON THE LIST.                                      *
011700*----------------------------------------------------------------*
011800 B000-MAIN-PROCESSING.
011900*----------------------------------------------------------------*
012000     MOVE 1 TO WK-N-TAG-IDX.
012100     PERFORM B050-CHECK-ONE-TAG
012200        THRU B050-CHECK-ONE-TAG-EX
012300        UNTIL WK-N-TAG-IDX > WK-N-ORIG-COUNT.
012400
012500*----------------------------------------------------------------*
012600 B999-MAIN-PROCESSING-EX.
012700*----------------------------------------------------------------*
012800     EXIT.
012900
013000*----------------------------------------------------------------*
013100* B050 - IF THIS ORIGINAL TAG NAMES A KNOWN SUBCATEGORY, WALK   *
013200*        ITS ANCESTOR CHAIN.                                    *
013300*----------------------------------------------------------------*
013400 B050-CHECK-ONE-TAG.
013500*----------------------------------------------------------------*
013600     MOVE WK-TAG-LIST(WK-N-TAG-IDX) TO WK-C-ANCESTOR-TAG.
013700     PERFORM B120-FIND-SUB-ROW-FOR-TAG
013800        THRU B120-FIND-SUB-ROW-FOR-TAG-EX.
013900     IF WK-SW-FOUND = "Y"
014000        MOVE WK-N-FOUND-ROW TO WK-N-CUR-ROW
014100        PERFORM B100-APPEND-ANCESTORS
014200           THRU B100-APPEND-ANCESTORS-EX
014300     END-IF.
014400     ADD 1 TO WK-N-TAG-IDX.
014500
014600*----------------------------------------------------------------*
014700 B050-CHECK-ONE-TAG-EX.
014800*----------------------------------------------------------------*
014900     EXIT.
015000
015100*----------------------------------------------------------------*
015200* B100 - WALK UP FROM WK-N-CUR-ROW, APPENDING EVERY ANCESTOR -  *
015300*        SUBCATEGORY TAGS ALL THE WAY TO THE OWNING CATEGORY.   *
015400*----------------------------------------------------------------*
015500 B100-APPEND-ANCESTORS.
015600*----------------------------------------------------------------*
015700     MOVE "N" TO WK-SW-DONE.
015800     PERFORM B105-APPEND-ONE-ANCESTOR
015900        THRU B105-APPEND-ONE-ANCESTOR-EX
016000        UNTIL WK-SW-DONE = "Y".
016100
016200*----------------------------------------------------------------*
016300 B100-APPEND-ANCESTORS-EX.
016400*----------------------------------------------------------------*
016500     EXIT.
016600
016700*----------------------------------------------------------------*
016800 B105-APPEND-ONE-ANCESTOR.
016900*----------------------------------------------------------------*
017000     MOVE WK-SUB-PARENT-TAG(WK-N-CUR-ROW) TO WK-C-ANCESTOR-TAG.
017100     PERFORM B110-ENSURE-TAG-PRESENT
017200        THRU B110-ENSURE-TAG-PRESENT-EX.
017300     PERFORM B120-FIND-SUB-ROW-FOR-TAG
017400        THRU B120-FIND-SUB-ROW-FOR-TAG-EX.
017500     IF WK-SW-FOUND = "Y"
017600        MOVE WK-N-FOUND-ROW TO WK-N-CUR-ROW
017700     ELSE
017800        MOVE "Y" TO WK-SW-DONE
017900     END-IF.
018000
018100*----------------------------------------------------------------*
018200 B105-APPEND-ONE-ANCESTOR-EX.
018300*----------------------------------------------------------------*
018400     EXIT.
018500
018600*----------------------------------------------------------------*
018700* B110 - APPEND WK-C-ANCESTOR-TAG TO THE WORKING TAG LIST IF IT *
018800*        IS NOT ALREADY PRESENT.                                *
018900*----------------------------------------------------------------*
019000 B110-ENSURE-TAG-PRESENT.
019100*----------------------------------------------------------------*
019200     MOVE "N" TO WK-SW-PRESENT.
019300     MOVE 1 TO WK-N-SCAN-IDX.
019400     PERFORM B115-SCAN-ONE-TAG
019500        THRU B115-SCAN-ONE-TAG-EX
019600        UNTIL WK-N-SCAN-IDX > WK-TAG-COUNT.
019700     IF WK-SW-PRESENT = "N"
019800        IF WK-TAG-COUNT >= WK-N-MAX-TAG-ROWS
019900           MOVE WK-C-ANCESTOR-TAG TO WK-ERR-TEXT
020000           DISPLAY "VLTVENR - TAG LIST FULL, DROPPED "
020100              WK-ERR-TEXT
020200        ELSE
020300           ADD 1 TO WK-TAG-COUNT
020400           MOVE WK-C-ANCESTOR-TAG TO WK-TAG-LIST(WK-TAG-COUNT)
020500           MOVE "Y" TO WK-TAG-CHANGED-SW
020600        END-IF
020700     END-IF.
020800
020900*----------------------------------------------------------------*
021000 B110-ENSURE-TAG-PRESENT-EX.
021100*----------------------------------------------------------------*
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500 B115-SCAN-ONE-TAG.
021600*----------------------------------------------------------------*
021700     IF WK-TAG-LIST(WK-N-SCAN-IDX) = WK-C-ANCESTOR-TAG
021800        MOVE "Y" TO WK-SW-PRESENT
021900     END-IF.
022000     ADD 1 TO WK-N-SCAN-IDX.
022100
022200*----------------------------------------------------------------*
022300 B115-SCAN-ONE-TAG-EX.
022400*----------------------------------------------------------------*
022500     EXIT.
022600
022700*----------------------------------------------------------------*
022800* B120 - FIND THE SUBCATEGORY TABLE ROW WHOSE SUB-TAG MATCHES   *
022900*        WK-C-ANCESTOR-TAG.  WK-SW-FOUND = "N" MEANS THE TAG IS *
023000*        NOT A SUBCATEGORY - I.E. IT IS THE OWNING CATEGORY.    *
023100*----------------------------------------------------------------*
023200 B120-FIND-SUB-ROW-FOR-TAG.
023300*----------------------------------------------------------------*
023400     MOVE "N" TO WK-SW-FOUND.
023500     MOVE 1 TO WK-N-SUB-IDX.
023600     PERFORM B125-SCAN-ONE-SUB-ROW
023700        THRU B125-SCAN-ONE-SUB-ROW-EX
023800        UNTIL WK-N-SUB-IDX > WK-SUB-COUNT.
023900
024000*----------------------------------------------------------------*
024100 B120-FIND-SUB-ROW-FOR-TAG-EX.
024200*----------------------------------------------------------------*
024300     EXIT.
024400
024500*----------------------------------------------------------------*
024600 B125-SCAN-ONE-SUB-ROW.
024700*----------------------------------------------------------------*
024800     IF WK-SUB-TAG(WK-N-SUB-IDX) = WK-C-ANCESTOR-TAG
024900        MOVE WK-N-SUB-IDX TO WK-N-FOUND-ROW
025000        MOVE "Y" TO WK-SW-FOUND
025100     END-IF.
025200     ADD 1 TO WK-N-SUB-IDX.
025300
025400*----------------------------------------------------------------*
025500 B125-SCAN-ONE-SUB-ROW-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800
025900******************************************************************
026000*************** END OF PROGRAM SOURCE - VLTVENR ****************
026100******************************************************************
