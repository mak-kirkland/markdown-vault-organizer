000100*================================================================*
000200* VLTSUBR    - SUBCATEGORY RULE RECORD - FILE SUBRULE - 62 FIXED*
000300*              PRE-FLATTENED TRAVERSAL ORDER - PARENTS BEFORE   *
000400*              CHILDREN, SIBLINGS IN LISTED ORDER.              *
000500*              EXACTLY ACCOUNTED FOR - NO FILLER SLACK.         *
000600*================================================================*
000700     05  SUBRULE-TAG              PIC X(20).
000800     05  SUBRULE-PARENT-TAG       PIC X(20).
000900     05  SUBRULE-CAT-TAG          PIC X(20).
001000     05  SUBRULE-DEPTH            PIC 9(02).
