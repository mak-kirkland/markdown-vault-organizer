000100*================================================================*
000200* VLTCLSW    - VAULT CLASSIFIER RESULT WORK AREA                 *
000300*              RETURNED BY VLTVCLS TO THE CALLING DRIVER.       *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
000800*----------------------------------------------------------------*
000900     05  WK-CLS-SUB-PATH          PIC X(80).
001000     05  WK-CLS-MAIN-FOLDER       PIC X(30).
001100     05  WK-CLS-DEST-PATH         PIC X(80).
001200     05  WK-CLS-MATCH-SW          PIC X(01).
001300         88  WK-CLS-MATCHED               VALUE "Y".
001400         88  WK-CLS-DEFAULTED             VALUE "N".
001500     05  FILLER                   PIC X(09) VALUE SPACES.
