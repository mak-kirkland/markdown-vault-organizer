000100*================================================================*
000200* VLTRPTL    - RUN REPORT PRINT LINE - FILE VLTRPRT - 132 PRINT  *
000300*              DETAIL LINES (FILENAME/DEST-PATH/TAGS-CHG) AND   *
000400*              THE END-OF-JOB TRAILER BLOCK SHARE THIS LINE.    *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
000900*----------------------------------------------------------------*
001000     05  VLTRPRT-FILENAME         PIC X(40).
001100     05  FILLER                   PIC X(01) VALUE SPACE.
001200     05  VLTRPRT-DEST-PATH        PIC X(40).
001300     05  FILLER                   PIC X(03) VALUE SPACES.
001400     05  VLTRPRT-TAGS-CHG         PIC X(01).
001500     05  FILLER                   PIC X(47) VALUE SPACES.
