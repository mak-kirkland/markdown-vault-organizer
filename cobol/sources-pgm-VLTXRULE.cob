000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     VLTXRULE.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000700 DATE-WRITTEN.   11 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE LOADS THE THREE RULE TABLES THAT  *
001200*               DRIVE THE VAULT ORGANIZER BATCH - CATEGORY     *
001300*               FOLDERS, THE SUBCATEGORY FOLDER TREE AND THE   *
001400*               TAG CONSOLIDATION TABLE - AND BUILDS THE       *
001500*               SUBCATEGORY FULL FOLDER PATHS AND THE FOLDER   *
001600*               TO CATEGORY REVERSE MAP.  CALLED ONCE AT START *
001700*               OF JOB BY THE VLTBDRV DRIVER.                  *
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* VOR001 - ACNRDS - 11/03/1987 - INITIAL VERSION - BUILT THE    *
002300*                   CATEGORY AND SUBCATEGORY TABLES FROM THE    *
002400*                   TFSAPLPA PARAMETER FILE LAYOUT.             *
002500* VOR005 - ACNRDS - 02/07/1991 - ADD TAG CONSOLIDATION TABLE    *
002600*                   LOAD - ALIAS TAGS WERE BEING REJECTED AS    *
002700*                   UNKNOWN BY THE CLASSIFIER.                  *
002800* VOR009 - TMPJKL - 19/11/1996 - SUBCATEGORY TREE CAN NOW NEST  *
002900*                   PAST ONE LEVEL - WALK THE PARENT CHAIN WHEN *
003000*                   BUILDING SUB-PATH INSTEAD OF ASSUMING THE   *
003100*                   OWNING CATEGORY IS THE IMMEDIATE PARENT.    *
003200* VOR011 - TMPJKL - 04/01/1999 - Y2K REMEDIATION - RUN-DATE     *
003300*                   CENTURY WAS ASSUMED "19" - NOW DEFAULTS TO  *
003400*                   "20" PER SHOP STANDARD WS-RUN-DATE LAYOUT.  *
003500* VOR014 - ACNPTN - 02/09/2023 - ENLARGED SUBCATEGORY TABLE     *
003600*                   FROM 30 TO 60 ROWS - SEE VLTRULE COPYBOOK.  *
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                       ON  STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CATRULE   ASSIGN TO CATRULE
005300            ORGANIZATION   IS LINE SEQUENTIAL
005400            FILE STATUS    IS WK-C-FILE-STATUS.
005500
005600     SELECT SUBRULE   ASSIGN TO SUBRULE
005700            ORGANIZATION   IS LINE SEQUENTIAL
005800            FILE STATUS    IS WK-C-FILE-STATUS.
005900
006000     SELECT ALIASTAB  ASSIGN TO ALIASTAB
006100            ORGANIZATION   IS LINE SEQUENTIAL
006200            FILE STATUS    IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  CATRULE
007100     LABEL RECORDS ARE OMITTED.
007200 01  CATRULE-REC.
007300     COPY VLTCATR.
007400
007500 FD  SUBRULE
007600     LABEL RECORDS ARE OMITTED.
007700 01  SUBRULE-REC.
007800     COPY VLTSUBR.
007900
008000 FD  ALIASTAB
008100     LABEL RECORDS ARE OMITTED.
008200 01  ALIASTAB-REC.
008300     COPY VLTALIR.
008400
008500*************************
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER              PIC X(24)  VALUE
008900     "** PROGRAM VLTXRULE  **".
009000* ------- TABLE SIZE LIMITS - MUST AGREE WITH THE OCCURS ON THE -*
009100* ------- TABLES IN VLTRULE - CHANGE BOTH PLACES TOGETHER.      -*
009200 77  WK-N-MAX-CAT-ROWS        PIC 9(03) COMP VALUE 20.
009300 77  WK-N-MAX-SUB-ROWS        PIC 9(03) COMP VALUE 60.
009400 77  WK-N-MAX-ALIAS-ROWS      PIC 9(03) COMP VALUE 40.
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01 WK-C-COMMON.
009800     COPY VLTCMWS.
009900
010000 01  WS-RUN-DATE-YMD          PIC X(06).
010100 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
010200     05  WS-RUN-YY            PIC 99.
010300     05  WS-RUN-MM            PIC 99.
010400     05  WS-RUN-DD            PIC 99.
010500
010600 01  WK-ERR-LINE.
010700     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTXRULE".
010800     05  WK-ERR-TEXT          PIC X(60).
010900 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
011000     05  WK-ERR-FULL          PIC X(68).
011100
011200 01  WK-SWITCH-GROUP.
011300     05  WK-SW-CAT-FULL       PIC X VALUE "N".
011400     05  WK-SW-SUB-FULL       PIC X VALUE "N".
011500     05  WK-SW-ALIAS-FULL     PIC X VALUE "N".
011600 01  WK-SWITCH-GROUP-R REDEFINES WK-SWITCH-GROUP.
011700     05  WK-SW-ALL-OFF        PIC X(03).
011800
011900 01  WK-N-WORK-AREA.
012000     05  WK-N-ROW             PIC 9(03) COMP.
012100     05  WK-N-PARENT-ROW      PIC 9(03) COMP.
012200     05  WK-N-LEN             PIC 9(03) COMP.
012300
012400 01  WK-PATH-WORK-AREA.
012500     05  WK-PARENT-PATH       PIC X(80).
012600     05  WK-CAP-TAG           PIC X(20).
012700     05  WK-CAP-FIRST-CHAR    PIC X(01).
012800
012900 EJECT
013000 LINKAGE SECTION.
013100*****************
013200 01  WK-RULE-TABLE-AREA.
013300     COPY VLTRULE.
013400
013500****************************************
013600 PROCEDURE DIVISION USING WK-RULE-TABLE-AREA.
013700****************************************
013800 MAIN-MODULE.
013900     SET UPSI-SWITCH-0 TO OFF.
014000     ACCEPT WS-RUN-DATE-YMD FROM DATE.
014100     MOVE "NNN" TO WK-SW-ALL-OFF.
014200
014300     PERFORM A000-START-PROGRAM-ROUTINE
014400        THRU A999-START-PROGRAM-ROUTINE-EX.
014500     PERFORM B100-LOAD-CATEGORY-RULES
014600        THRU B199-LOAD-CATEGORY-RULES-EX.
014700     PERFORM B200-LOAD-SUBCATEGORY-RULES
014800        THRU B299-LOAD-SUBCATEGORY-RULES-EX.
014900     PERFORM B300-LOAD-ALIAS-RULES
015000        THRU B399-LOAD-ALIAS-RULES-EX.
015100     PERFORM B400-BUILD-FOLDER-REVERSE-MAP
015200        THRU B499-BUILD-FOLDER-REVERSE-MAP-EX.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z999-END-PROGRAM-ROUTINE-EX.
015500     GOBACK.
015600
015700*----------------------------------------------------------------*
015800 A000-START-PROGRAM-ROUTINE.
015900*----------------------------------------------------------------*
016000     MOVE ZERO  TO WK-CAT-COUNT WK-SUB-COUNT WK-ALIAS-COUNT
016100                    WK-FOLDER-COUNT.
016200
016300     OPEN INPUT CATRULE.
016400     IF NOT WK-C-SUCCESSFUL
016500        DISPLAY "VLTXRULE - OPEN FILE ERROR - CATRULE"
016600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016700        GO TO Y900-ABNORMAL-TERMINATION
016800     END-IF.
016900
017000     OPEN INPUT SUBRULE.
017100     IF NOT WK-C-SUCCESSFUL
017200        DISPLAY "VLTXRULE - OPEN FILE ERROR - SUBRULE"
017300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400        GO TO Y900-ABNORMAL-TERMINATION
017500     END-IF.
017600
017700     OPEN INPUT ALIASTAB.
017800     IF NOT WK-C-SUCCESSFUL
017900        DISPLAY "VLTXRULE - OPEN FILE ERROR - ALIASTAB"
018000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018100        GO TO Y900-ABNORMAL-TERMINATION
018200     END-IF.
018300
018400*----------------------------------------------------------------*
018500 A999-START-PROGRAM-ROUTINE-EX.
018600*----------------------------------------------------------------*
018700     EXIT.
018800
018900*----------------------------------------------------------------*
019000* B100 - LOAD CATEGORY RULES INTO WK-CAT-TABLE KEYED BY CAT-TAG  *
019100*----------------------------------------------------------------*
019200 B100-LOAD-CATEGORY-RULES.
019300*----------------------------------------------------------------*
019400     READ CATRULE.
019500     PERFORM B110-LOAD-ONE-CATEGORY-ROW
019600        THRU B110-LOAD-ONE-CATEGORY-ROW-EX
019700        UNTIL WK-C-END-OF-FILE.
019800
019900*----------------------------------------------------------------*
020000 B199-LOAD-CATEGORY-RULES-EX.
020100*----------------------------------------------------------------*
020200     EXIT.
020300
020400*----------------------------------------------------------------*
020500 B110-LOAD-ONE-CATEGORY-ROW.
020600*----------------------------------------------------------------*
020700     IF WK-CAT-COUNT >= WK-N-MAX-CAT-ROWS
020800        MOVE "Y" TO WK-SW-CAT-FULL
020900     ELSE
021000        ADD 1 TO WK-CAT-COUNT
021100        MOVE CATRULE-TAG
021200           TO WK-CAT-TAG(WK-CAT-COUNT)
021300        MOVE CATRULE-FOLDER
021400           TO WK-CAT-FOLDER(WK-CAT-COUNT)
021500     END-IF.
021600     READ CATRULE.
021700
021800*----------------------------------------------------------------*
021900 B110-LOAD-ONE-CATEGORY-ROW-EX.
022000*----------------------------------------------------------------*
022100     EXIT.
022200
022300*----------------------------------------------------------------*
022400* B200 - LOAD SUBCATEGORY RULES, ALREADY IN TRAVERSAL ORDER.    *
022500*        FOR EACH ROW, DERIVE WK-SUB-PATH FROM ITS PARENT'S     *
022600*        PATH (DEPTH 1 PREFIXES THE OWNING CATEGORY'S FOLDER,   *
022700*        OR THE CATEGORY TAG ITSELF WHEN NOT CATEGORY-RULED),   *
022800*        AND STAMP WK-SUB-SEQ WITH THE ROW'S LOAD SEQUENCE -    *
022900*        THE TIE-BREAK ORDER THE CLASSIFIER RELIES ON.         *
023000*----------------------------------------------------------------*
023100 B200-LOAD-SUBCATEGORY-RULES.
023200*----------------------------------------------------------------*
023300     READ SUBRULE.
023400     PERFORM B210-LOAD-ONE-SUBCATEGORY-ROW
023500        THRU B210-LOAD-ONE-SUBCATEGORY-ROW-EX
023600        UNTIL WK-C-END-OF-FILE.
023700
023800*----------------------------------------------------------------*
023900 B299-LOAD-SUBCATEGORY-RULES-EX.
024000*----------------------------------------------------------------*
024100     EXIT.
024200
024300*----------------------------------------------------------------*
024400 B210-LOAD-ONE-SUBCATEGORY-ROW.
024500*----------------------------------------------------------------*
024600     IF WK-SUB-COUNT >= WK-N-MAX-SUB-ROWS
024700        MOVE "Y" TO WK-SW-SUB-FULL
024800     ELSE
024900        ADD 1 TO WK-SUB-COUNT
025000        MOVE SUBRULE-TAG
025100           TO WK-SUB-TAG(WK-SUB-COUNT)
025200        MOVE SUBRULE-PARENT-TAG
025300           TO WK-SUB-PARENT-TAG(WK-SUB-COUNT)
025400        MOVE SUBRULE-CAT-TAG
025500           TO WK-SUB-CAT-TAG(WK-SUB-COUNT)
025600        MOVE SUBRULE-DEPTH
025700           TO WK-SUB-DEPTH(WK-SUB-COUNT)
025800        MOVE WK-SUB-COUNT
025900           TO WK-SUB-SEQ(WK-SUB-COUNT)
026000        PERFORM B220-RESOLVE-PARENT-PATH
026100           THRU B220-RESOLVE-PARENT-PATH-EX
026200        PERFORM B230-CAPITALIZE-TAG
026300           THRU B230-CAPITALIZE-TAG-EX
026400        MOVE SPACES TO WK-SUB-PATH(WK-SUB-COUNT)
026500        STRING WK-PARENT-PATH DELIMITED BY SPACE
026600               "/"            DELIMITED BY SIZE
026700               WK-CAP-TAG     DELIMITED BY SPACE
026800               INTO WK-SUB-PATH(WK-SUB-COUNT)
026900     END-IF.
027000     READ SUBRULE.
027100
027200*----------------------------------------------------------------*
027300 B210-LOAD-ONE-SUBCATEGORY-ROW-EX.
027400*----------------------------------------------------------------*
027500     EXIT.
027600
027700*----------------------------------------------------------------*
027800* B220 - PARENT PATH FOR THE ROW JUST READ INTO WK-SUB-COUNT.   *
027900*----------------------------------------------------------------*
028000 B220-RESOLVE-PARENT-PATH.
028100*----------------------------------------------------------------*
028200     MOVE SPACES TO WK-PARENT-PATH.
028300     IF WK-SUB-DEPTH(WK-SUB-COUNT) = 1
028400        PERFORM B221-PARENT-PATH-FOR-CATEGORY
028500           THRU B221-PARENT-PATH-FOR-CATEGORY-EX
028600     ELSE
028700        PERFORM B222-PARENT-PATH-FOR-SUBCATEGORY
028800           THRU B222-PARENT-PATH-FOR-SUBCATEGORY-EX
028900     END-IF.
029000
029100*----------------------------------------------------------------*
029200 B220-RESOLVE-PARENT-PATH-EX.
029300*----------------------------------------------------------------*
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700 B221-PARENT-PATH-FOR-CATEGORY.
029800*----------------------------------------------------------------*
029900     MOVE SPACES TO WK-PARENT-PATH.
030000     MOVE 1 TO WK-N-ROW.
030100     PERFORM B225-SCAN-ONE-CAT-ROW
030200        THRU B225-SCAN-ONE-CAT-ROW-EX
030300        UNTIL WK-N-ROW > WK-CAT-COUNT.
030400     IF WK-PARENT-PATH = SPACES
030500        MOVE WK-SUB-CAT-TAG(WK-SUB-COUNT) TO WK-PARENT-PATH
030600     END-IF.
030700
030800*----------------------------------------------------------------*
030900 B221-PARENT-PATH-FOR-CATEGORY-EX.
031000*----------------------------------------------------------------*
031100     EXIT.
031200
031300*----------------------------------------------------------------*
031400 B225-SCAN-ONE-CAT-ROW.
031500*----------------------------------------------------------------*
031600     IF WK-CAT-TAG(WK-N-ROW) =
031700           WK-SUB-CAT-TAG(WK-SUB-COUNT)
031800        MOVE WK-CAT-FOLDER(WK-N-ROW) TO WK-PARENT-PATH
031900        MOVE WK-CAT-COUNT TO WK-N-ROW
032000     END-IF.
032100     ADD 1 TO WK-N-ROW.
032200
032300*----------------------------------------------------------------*
032400 B225-SCAN-ONE-CAT-ROW-EX.
032500*----------------------------------------------------------------*
032600     EXIT.
032700
032800*----------------------------------------------------------------*
032900 B222-PARENT-PATH-FOR-SUBCATEGORY.
033000*----------------------------------------------------------------*
033100     MOVE SPACES TO WK-PARENT-PATH.
033200     MOVE 1 TO WK-N-PARENT-ROW.
033300     PERFORM B226-SCAN-ONE-PARENT-ROW
033400        THRU B226-SCAN-ONE-PARENT-ROW-EX
033500        UNTIL WK-N-PARENT-ROW >= WK-SUB-COUNT.
033600
033700*----------------------------------------------------------------*
033800 B222-PARENT-PATH-FOR-SUBCATEGORY-EX.
033900*----------------------------------------------------------------*
034000     EXIT.
034100
034200*----------------------------------------------------------------*
034300 B226-SCAN-ONE-PARENT-ROW.
034400*----------------------------------------------------------------*
034500     IF WK-SUB-TAG(WK-N-PARENT-ROW) =
034600           WK-SUB-PARENT-TAG(WK-SUB-COUNT)
034700        MOVE WK-SUB-PATH(WK-N-PARENT-ROW) TO WK-PARENT-PATH
034800     END-IF.
034900     ADD 1 TO WK-N-PARENT-ROW.
035000
035100*----------------------------------------------------------------*
035200 B226-SCAN-ONE-PARENT-ROW-EX.
035300*----------------------------------------------------------------*
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700* B230 - CAPITALIZE THE SUBCATEGORY TAG - FIRST LETTER UPPER,   *
035800*        REST LEFT AS LOADED (ALREADY LOWER-CASE PER SPEC).    *
035900*----------------------------------------------------------------*
036000 B230-CAPITALIZE-TAG.
036100*----------------------------------------------------------------*
036200     MOVE SUBRULE-TAG TO WK-CAP-TAG.
036300     MOVE WK-CAP-TAG(1:1) TO WK-CAP-FIRST-CHAR.
036400     INSPECT WK-CAP-FIRST-CHAR
036500        CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
036600     MOVE WK-CAP-FIRST-CHAR TO WK-CAP-TAG(1:1).
036700
036800*----------------------------------------------------------------*
036900 B230-CAPITALIZE-TAG-EX.
037000*----------------------------------------------------------------*
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400* B300 - LOAD THE TAG CONSOLIDATION TABLE.                      *
037500*----------------------------------------------------------------*
037600 B300-LOAD-ALIAS-RULES.
037700*----------------------------------------------------------------*
037800     READ ALIASTAB.
037900     PERFORM B310-LOAD-ONE-ALIAS-ROW
038000        THRU B310-LOAD-ONE-ALIAS-ROW-EX
038100        UNTIL WK-C-END-OF-FILE.
038200
038300*----------------------------------------------------------------*
038400 B399-LOAD-ALIAS-RULES-EX.
038500*----------------------------------------------------------------*
038600     EXIT.
038700
038800*----------------------------------------------------------------*
038900 B310-LOAD-ONE-ALIAS-ROW.
039000*----------------------------------------------------------------*
039100     IF WK-ALIAS-COUNT >= WK-N-MAX-ALIAS-ROWS
039200        MOVE "Y" TO WK-SW-ALIAS-FULL
039300     ELSE
039400        ADD 1 TO WK-ALIAS-COUNT
039500        MOVE ALIASTAB-TAG
039600           TO WK-ALIAS-TAG(WK-ALIAS-COUNT)
039700        MOVE ALIASTAB-CANON
039800           TO WK-CANON-TAG(WK-ALIAS-COUNT)
039900     END-IF.
040000     READ ALIASTAB.
040100
040200*----------------------------------------------------------------*
040300 B310-LOAD-ONE-ALIAS-ROW-EX.
040400*----------------------------------------------------------------*
040500     EXIT.
040600
040700*----------------------------------------------------------------*
040800* B400 - FOLDER (LOWER-CASED) TO OWNING CATEGORY TAG REVERSE    *
040900*        MAP - BUILT STRAIGHT FROM THE CATEGORY TABLE.         *
041000*----------------------------------------------------------------*
041100 B400-BUILD-FOLDER-REVERSE-MAP.
041200*----------------------------------------------------------------*
041300     MOVE 1 TO WK-N-ROW.
041400     PERFORM B410-ADD-ONE-FOLDER-ROW
041500        THRU B410-ADD-ONE-FOLDER-ROW-EX
041600        UNTIL WK-N-ROW > WK-CAT-COUNT.
041700
041800*----------------------------------------------------------------*
041900 B499-BUILD-FOLDER-REVERSE-MAP-EX.
042000*----------------------------------------------------------------*
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400 B410-ADD-ONE-FOLDER-ROW.
042500*----------------------------------------------------------------*
042600     ADD 1 TO WK-FOLDER-COUNT.
042700     MOVE WK-CAT-FOLDER(WK-N-ROW)
042800        TO WK-FOLDER-NAME(WK-FOLDER-COUNT)
042900     INSPECT WK-FOLDER-NAME(WK-FOLDER-COUNT)
043000        CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA.
043100     MOVE WK-CAT-TAG(WK-N-ROW)
043200        TO WK-FOLDER-CAT-TAG(WK-FOLDER-COUNT).
043300     ADD 1 TO WK-N-ROW.
043400
043500*----------------------------------------------------------------*
043600 B410-ADD-ONE-FOLDER-ROW-EX.
043700*----------------------------------------------------------------*
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 Y900-ABNORMAL-TERMINATION.
044200*----------------------------------------------------------------*
044300     SET UPSI-SWITCH-0 TO ON.
044400     PERFORM Z000-END-PROGRAM-ROUTINE
044500        THRU Z999-END-PROGRAM-ROUTINE-EX.
044600     GOBACK.
044700
044800*----------------------------------------------------------------*
044900 Z000-END-PROGRAM-ROUTINE.
045000*----------------------------------------------------------------*
045100     CLOSE CATRULE SUBRULE ALIASTAB.
045200
045300*----------------------------------------------------------------*
045400 Z999-END-PROGRAM-ROUTINE-EX.
045500*----------------------------------------------------------------*
045600     EXIT.
045700
045800******************************************************************
045900*************** END OF PROGRAM SOURCE - VLTXRULE ***************
046000******************************************************************
