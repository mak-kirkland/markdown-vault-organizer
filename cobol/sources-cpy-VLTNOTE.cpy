000100*================================================================*
000200* VLTNOTE    - NOTE RECORD - FILE VLTNOTES - 242 FIXED           *
000300*              ONE RECORD PER NOTE TO BE FILED.                 *
000400*              EXACTLY ACCOUNTED FOR - NO FILLER SLACK.         *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION.                *
000900*----------------------------------------------------------------*
001000     05  VLTNOTES-FILENAME        PIC X(40).
001100     05  VLTNOTES-TAG-COUNT       PIC 9(02).
001200     05  VLTNOTES-TAG OCCURS 10 TIMES
001300                                  PIC X(20).
