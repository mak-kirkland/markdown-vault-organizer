000100*================================================================*
000200* VLTCMWS    - VAULT COMMON MODULE WORK STORAGE                 *
000300*              SHARED FILE-STATUS CONDITION NAMES AND LITERALS  *
000400*              FOR EVERY PROGRAM IN THE VAULT ORGANIZER SUITE.  *
000500*              COPY THIS INTO WORKING-STORAGE OF EVERY VLTxxxx  *
000600*              PROGRAM - DO NOT HARD-CODE FILE STATUS VALUES.   *
000700*================================================================*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* VOR001 - ACNRDS - 11/03/2022 - INITIAL VERSION FOR VAULT       *
001100*                   ORGANIZER BATCH REWRITE OF THE STP SUITE.   *
001200*----------------------------------------------------------------*
001300     05  WK-C-FILE-STATUS        PIC X(02) VALUE "00".
001400         88  WK-C-SUCCESSFUL               VALUE "00".
001500         88  WK-C-END-OF-FILE              VALUE "10".
001600         88  WK-C-RECORD-NOT-FOUND         VALUE "23" "35" "46".
001700     05  WK-C-YES                PIC X(01) VALUE "Y".
001800     05  WK-C-NO                 PIC X(01) VALUE "N".
001900     05  WK-C-UPPER-ALPHA        PIC X(26) VALUE
002000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002100     05  WK-C-LOWER-ALPHA        PIC X(26) VALUE
002200         "abcdefghijklmnopqrstuvwxyz".
002300     05  FILLER                 PIC X(10) VALUE SPACES.
