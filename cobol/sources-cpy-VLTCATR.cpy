000100*================================================================*
000200* VLTCATR    - CATEGORY RULE RECORD - FILE CATRULE - 50 FIXED    *
000300*              EXACTLY ACCOUNTED FOR BY THE TWO FIELDS BELOW -   *
000400*              NO PADDING SLACK REMAINS FOR A FILLER.           *
000500*================================================================*
000600     05  CATRULE-TAG              PIC X(20).
000700     05  CATRULE-FOLDER           PIC X(30).
