000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VLTVNORM.
000300 AUTHOR.        ACCENTURE.
000400 INSTALLATION.  ACCENTURE - VAULT ORGANIZER BATCH SUITE.
000500 DATE-WRITTEN.  14 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*DESCRIPTION : THIS PROGRAM WILL LOWER-CASE EVERY TAG ON A     *
000900*               NOTE'S WORKING TAG LIST, IN PLACE, PRESERVING  *
001000*               ORDER.  FLAGS WK-TAG-CHANGED-SW "Y" IF ANY     *
001100*               TAG ACTUALLY CHANGED CASE.                     *
001200*==================================================================
001300* HISTORY OF MODIFICATION:
001400*==================================================================
001500* MOD.#   INIT    DATE        DESCRIPTION
001600* ------  ------  ----------  -----------------------------------
001700* VOR002  ACNRDS  14/09/1989 - INITIAL VERSION.
001800* VOR007  TMPJKL  23/02/1994 - STOP SCANNING PAST THE AUTHORED
001900*                              TAG COUNT - TRAILING OCCURRENCES
002000*                              WERE BEING "CHANGED" FROM SPACES.
002100* VOR012  TMPJKL  11/01/1999 - Y2K REMEDIATION - NO DATE FIELDS
002200*                              IN THIS ROUTINE, RECOMPILED ONLY
002300*                              FOR THE SHOP-WIDE RUN-DATE COPY.
002400* VOR016  ACNPTN  02/09/2023 - CONVERTING NOW SKIPS A TAG THAT IS
002500*                              ALL SPACES INSTEAD OF FLAGGING IT
002600*                              CHANGED - BLANK OCCURRENCES WERE
002700*                              INFLATING WK-TAG-CHANGED-SW.
002800*------------------------------------------------------------------
002900        EJECT
003000********************
003100 ENVIRONMENT DIVISION.
003200********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-AS400.
003500 OBJECT-COMPUTER. IBM-AS400.
003600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700        UPSI-0 IS UPSI-SWITCH-0
003800           ON  STATUS IS U0-ON
003900           OFF STATUS IS U0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 WORKING-STORAGE SECTION.
004500************************
004600 01 FILLER               PIC X(24) VALUE
004700        "** PROGRAM VLTVNORM  **".
004800
004900 01 WK-C-COMMON.
005000        COPY VLTCMWS.
005100
005200 01  WS-RUN-DATE-YMD          PIC X(06).
005300 01  WS-RUN-DATE-YMD-R REDEFINES WS-RUN-DATE-YMD.
005400     05  WS-RUN-YY            PIC 99.
005500     05  WS-RUN-MM            PIC 99.
005600     05  WS-RUN-DD            PIC 99.
005700
005800 01  WK-ERR-LINE.
005900     05  WK-ERR-PROGRAM       PIC X(08) VALUE "VLTVNORM".
006000     05  WK-ERR-TEXT          PIC X(60).
006100 01  WK-ERR-LINE-R REDEFINES WK-ERR-LINE.
006200     05  WK-ERR-FULL          PIC X(68).
006300
006400 01  WK-SWITCH-GROUP.
006500     05  WK-SW-TAG-BLANK      PIC X VALUE "N".
006600     05  WK-SW-SPARE-1        PIC X VALUE "N".
006700     05  WK-SW-SPARE-2        PIC X VALUE "N".
006800 01  WK-SWITCH-GROUP-R REDEFINES WK-SWITCH-GROUP.
006900     05  WK-SW-ALL-OFF        PIC X(03).
007000
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-IDX             PIC 9(02) COMP.
007300
007400 01  WK-C-WORK-AREA.
007500     05  WK-C-SAVE-TAG        PIC X(20).
007600
007700 LINKAGE SECTION.
007800********************
007900 01  WK-TAG-WORK-AREA.
008000        COPY VLTTAGW.
008100
008200 PROCEDURE DIVISION USING WK-TAG-WORK-AREA.
008300****************************************
008400 MAIN-MODULE.
008500     ACCEPT WS-RUN-DATE-YMD FROM DATE.
008600     MOVE "NNN" TO WK-SW-ALL-OFF.
008700     PERFORM B000-LOWERCASE-TAGS
008800        THRU B999-LOWERCASE-TAGS-EX.
008900     GOBACK.
009000
009100*----------------------------------------------------------------*
009200 B000-LOWERCASE-TAGS.
009300*----------------------------------------------------------------*
009400     MOVE 1 TO WK-N-IDX.
009500     PERFORM B050-LOWERCASE-ONE-TAG
009600        THRU B050-LOWERCASE-ONE-TAG-EX
009700        UNTIL WK-N-IDX > WK-TAG-COUNT.
009800
009900*----------------------------------------------------------------*
010000 B999-LOWERCASE-TAGS-EX.
010100*----------------------------------------------------------------*
010200     EXIT.
010300
010400*----------------------------------------------------------------*
010500* B050 - LOWER-CASE ONE ENTRY OF THE WORKING TAG LIST.          *
010600*----------------------------------------------------------------*
010700 B050-LOWERCASE-ONE-TAG.
010800*----------------------------------------------------------------*
010900     IF WK-TAG-LIST(WK-N-IDX) = SPACES
011000        MOVE "Y" TO WK-SW-TAG-BLANK
011100     ELSE
011200        MOVE WK-TAG-LIST(WK-N-IDX) TO WK-C-SAVE-TAG
011300        INSPECT WK-TAG-LIST(WK-N-IDX)
011400           CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA
011500        IF WK-C-SAVE-TAG NOT = WK-TAG-LIST(WK-N-IDX)
011600           MOVE "Y" TO WK-TAG-CHANGED-SW
011700        END-IF
011800     END-IF.
011900     ADD 1 TO WK-N-IDX.
012000
012100*----------------------------------------------------------------*
012200 B050-LOWERCASE-ONE-TAG-EX.
012300*----------------------------------------------------------------*
012400     EXIT.
012500
012600******************************************************************
012700*************** END OF PROGRAM SOURCE - VLTVNORM ***************
012800******************************************************************
